000100*****************************************************************         
000200* COMPINT - SAVINGS ACCOUNT MONTHLY INTEREST COMPUTATION                  
000300*    CALLED ONCE PER ACTIVE SAVINGS ACCOUNT BY ACCTBTCH DURING            
000400*    300-POST-SAVINGS-INTEREST.  RETURNS THE ROUNDED INTEREST             
000500*    AMOUNT FOR ONE MONTH - THE CALLER ADDS IT TO THE BALANCE.            
000600*****************************************************************         
000700 IDENTIFICATION              DIVISION.                                    
000800*-----------------------------------------------------------------        
000900 PROGRAM-ID.                 COMPINT.                                     
001000 AUTHOR.                     T. K. MULVANEY.                              
001100 INSTALLATION.               FIRST CAPITAL SAVINGS - DP DIV.              
001200 DATE-WRITTEN.               SEPTEMBER 30, 1987.                          
001300 DATE-COMPILED.                                                           
001400 SECURITY.                   INTERNAL USE ONLY - DP DIVISION.             
001500*-----------------------------------------------------------------        
001600*                       C H A N G E   L O G                               
001700*-----------------------------------------------------------------        
001800* 09/30/87  TKM  ACB-014  ORIGINAL SUBROUTINE - RATE * BALANCE /          
001900*                         100 / 12, TRUNCATED.                            
002000* 08/14/98  LMK  ACB-052  Y2K REVIEW, NO FIELD WIDTH CHANGED.             
002100* 02/14/01  GFR  ACB-061  RESULT NOW ROUNDED HALF-UP TO 2 DECIMAL         
002200*                         PLACES PER COMPTROLLER MEMO 2001-03.            
002300*-----------------------------------------------------------------        
002400 ENVIRONMENT                 DIVISION.                                    
002500*-----------------------------------------------------------------        
002600 CONFIGURATION               SECTION.                                     
002700 SOURCE-COMPUTER.            IBM-4341.                                    
002800 OBJECT-COMPUTER.            IBM-4341.                                    
002900*****************************************************************         
003000 DATA                        DIVISION.                                    
003100*-----------------------------------------------------------------        
003200 WORKING-STORAGE             SECTION.                                     
003300*-----------------------------------------------------------------        
003400 77  WS-CALL-COUNT            PIC S9(07) COMP VALUE ZERO.                 
003500*-----------------------------------------------------------------        
003600* WS-RATE-BREAKDOWN SPLITS THE RATE INTO WHOLE-PERCENT AND                
003700* FRACTIONAL-PERCENT DIGITS FOR THE TRACE DISPLAY BELOW - THIS            
003800* WAS A DEBUGGING AID ADDED WHEN ACB-014 WAS FIRST TESTED AND             
003900* THE SHOP NEVER TOOK IT BACK OUT.                                        
004000 01  WS-RATE-BREAKDOWN.                                                   
004100     05  WS-RATE-WHOLE        PIC 9(03).                                  
004200     05  WS-RATE-FRAC         PIC 9(04).                                  
004300     05  FILLER               PIC X(02).                                  
004400 01  WS-RATE-COMBINED REDEFINES WS-RATE-BREAKDOWN.                        
004500     05  WS-RATE-NUMERIC      PIC 9(07).                                  
004600     05  FILLER               PIC X(02).                                  
004700 01  WS-RATE-HALVES REDEFINES WS-RATE-BREAKDOWN.                          
004800     05  WS-RATE-HI-BYTE      PIC X(01).                                  
004900     05  WS-RATE-LO-BYTES     PIC X(06).                                  
005000     05  FILLER               PIC X(02).                                  
005100                                                                          
005200 01  WS-MONTHLY-RATE-AREA.                                                
005300     05  WS-MONTHLY-RATE      PIC S9(03)V9(08) COMP.                      
005400     05  FILLER               PIC X(02).                                  
005500 01  WS-MONTHLY-RATE-DISPLAY REDEFINES WS-MONTHLY-RATE-AREA.              
005600     05  WS-MONTHLY-RATE-RAW  PIC X(13).                                  
005700*-----------------------------------------------------------------        
005800 LINKAGE                     SECTION.                                     
005900*-----------------------------------------------------------------        
006000 01  LINK-PARAMETERS.                                                     
006100     05  LS-BALANCE           PIC S9(11)V99.                              
006200     05  LS-INT-RATE          PIC 9(03)V9(04).                            
006300     05  LS-INTEREST          PIC S9(11)V99.                              
006400     05  FILLER               PIC X(02).                                  
006500*****************************************************************         
006600 PROCEDURE                   DIVISION USING LINK-PARAMETERS.              
006700*-----------------------------------------------------------------        
006800* 100-COMPUTE-INTEREST - ONE MONTH'S INTEREST, ROUNDED HALF-UP            
006900* TO 2 DECIMALS (ACB-061).  WS-MONTHLY-RATE IS KEPT PURELY AS A           
007000* TRACE FIELD - SEE THE DISPLAY COMMENTED OUT BELOW.                      
007100 100-COMPUTE-INTEREST.                                                    
007200     ADD 1 TO WS-CALL-COUNT.                                              
007300     MOVE LS-INT-RATE TO WS-RATE-BREAKDOWN.                               
007400     COMPUTE WS-MONTHLY-RATE ROUNDED =                                    
007500         LS-INT-RATE / 100 / 12.                                          
007600*    DISPLAY "COMPINT RATE FACTOR: " WS-MONTHLY-RATE.                     
007700     COMPUTE LS-INTEREST ROUNDED =                                        
007800         LS-BALANCE * LS-INT-RATE / 100 / 12.                             
007900     EXIT PROGRAM.                                                        
