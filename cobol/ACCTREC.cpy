000100*****************************************************************         
000200* ACCTREC.CPY                                                             
000300*    ACCOUNT MASTER RECORD - SHARED BY ACCTMST, NEWMAST, AND              
000400*    THE IN-STORAGE ACCOUNT TABLE IN ACCTBTCH.                            
000500*    RECORD LENGTH 140 BYTES.                                             
000600*-----------------------------------------------------------              
000700* 06/14/84  RJH  ACR-001  ORIGINAL COPY MEMBER.                           
000800* 03/02/98  LMK  ACR-014  WIDENED ACCT-BALANCE REVIEWED FOR               
000900*                         Y2K/CURRENCY CEILING, NO FIELD MOVED.           
001000* 07/10/01  GFR  ACR-019  ALL FIELDS RENUMBERED FROM 05 TO 10 SO          
001100*                         THIS MEMBER NESTS UNDER AN OCCURS ENTRY         
001200*                         (ACCTBTCH'S MST-TABLE-ENTRY) AS WELL AS         
001300*                         UNDER A PLAIN 01 FD RECORD - A 05-LEVEL         
001400*                         COPY MEMBER CANNOT SUBORDINATE TO               
001500*                         ANOTHER 05-LEVEL HOST.  NO FIELD MOVED.         
001600*-------------------------------------------------------------            
001700 01  ACCT-MASTER-RECORD.                                                  
001800     10  ACCT-NUMBER         PIC 9(06).                                   
001900     10  ACCT-TYPE           PIC X(01).                                   
002000         88  ACCT-TYPE-BANK          VALUE "B".                           
002100         88  ACCT-TYPE-SAVINGS       VALUE "S".                           
002200         88  ACCT-TYPE-ADMIN         VALUE "A".                           
002300     10  ACCT-NAME           PIC X(30).                                   
002400     10  ACCT-PIN            PIC X(04).                                   
002500     10  ACCT-BALANCE        PIC S9(11)V99.                               
002600     10  ACCT-INT-RATE       PIC 9(03)V9(04).                             
002700     10  ACCT-STATUS         PIC X(01).                                   
002800         88  ACCT-STATUS-ACTIVE       VALUE "A".                          
002900         88  ACCT-STATUS-CLOSED       VALUE "C".                          
003000     10  FILLER              PIC X(78).                                   
