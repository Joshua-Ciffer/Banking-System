000100*****************************************************************         
000200* ACCTBTCH - DAILY ACCOUNT TRANSACTION BATCH UPDATE                       
000300*    LOADS THE ACCOUNT MASTER INTO A STORAGE TABLE, APPLIES THE           
000400*    DAY'S TRANSACTION FILE AGAINST IT, WRITES THE UPDATED                
000500*    MASTER, THE PER-ACCOUNT HISTORY FILE, AND THE DAILY                  
000600*    TRANSACTION REGISTER (WITH CONTROL TOTALS AND THE OPTIONAL           
000700*    ACCOUNT LISTING).                                                    
000800*                                                                         
000900* USED FILES                                                              
001000*    - ACCOUNT MASTER IN   : ACCTMST                                      
001100*    - TRANSACTION FILE    : TRANFILE                                     
001200*    - UPDATED MASTER OUT  : NEWMAST                                      
001300*    - HISTORY FILE OUT    : HISTFILE                                     
001400*    - TRANSACTION REGISTER: RPTFILE                                      
001500*                                                                         
001600* CALLS                                                                   
001700*    - COMPINT (SAVINGS MONTHLY INTEREST COMPUTATION)                     
001800*****************************************************************         
001900 IDENTIFICATION              DIVISION.                                    
002000*-----------------------------------------------------------------        
002100 PROGRAM-ID.                 ACCTBTCH.                                    
002200 AUTHOR.                     R. J. HALVORSEN.                             
002300 INSTALLATION.               FIRST CAPITAL SAVINGS - DP DIV.              
002400 DATE-WRITTEN.               JUNE 14, 1984.                               
002500 DATE-COMPILED.                                                           
002600 SECURITY.                   INTERNAL USE ONLY - DP DIVISION.             
002700*-----------------------------------------------------------------        
002800*                       C H A N G E   L O G                               
002900*-----------------------------------------------------------------        
003000* 06/14/84  RJH  ACB-001  ORIGINAL PROGRAM - DEPOSIT, WITHDRAW            
003100*                         AND CLOSE ONLY, NO SAVINGS ACCOUNTS.            
003200* 02/11/86  RJH  ACB-009  ADDED TRANSFER TRANSACTION (TR).                
003300* 09/30/87  TKM  ACB-014  ADDED SAVINGS ACCOUNT TYPE AND MONTHLY          
003400*                         INTEREST POSTING, CALLS NEW COMPINT             
003500*                         SUBROUTINE FOR THE RATE COMPUTATION.            
003600* 05/02/89  TKM  ACB-021  ADDED CHANGE-PIN TRANSACTION (CP).              
003700* 11/19/90  DWS  ACB-026  ADMIN ACCOUNT TYPE AND NEW-ACCOUNT              
003800*                         TRANSACTION (NA) FOR ALL THREE TYPES.           
003900* 04/08/92  DWS  ACB-031  ADDED LS ACCOUNT LISTING REQUEST FOR            
004000*                         AUDIT - PRINTS ON THE SAME REGISTER.            
004100* 07/22/93  PLV  ACB-037  CHECK-BALANCE (CB) TRANSACTION ADDED            
004200*                         PER BRANCH OPERATIONS REQUEST 93-114.           
004300* 02/11/94  TKM  ACB-042  NA NOW ALSO LOGS "CREATED..." TO THE            
004400*                         CREATING ADMIN CONTEXT, NOT JUST                
004500*                         "ACCOUNT OPENED." TO THE NEW ACCOUNT.           
004600* 05/03/94  TKM  ACB-044  CA HISTORY TEXT CHANGED TO "ACCOUNT             
004700*                         CLOSED." - OLD "DELETED ACCOUNT #N"             
004800*                         WORDING DROPPED.                                
004900* 07/22/94  TKM  ACB-046  LOOKUP AND TARGET-LOOKUP SEARCHES NOW           
005000*                         CHECK ACCT-STATUS TOO - AN ACCOUNT              
005100*                         CLOSED EARLIER IN THE SAME RUN WAS              
005200*                         STILL BEING FOUND BY LATER TRANSACTIONS         
005300*                         AGAINST IT, PER AUDIT FINDING 94-19.            
005400* 09/02/94  TKM  ACB-047  ADDED EDIT-INTEREST-RATE (EI) FOR               
005500*                         ADMIN RATE MAINTENANCE ON AN EXISTING           
005600*                         SAVINGS ACCOUNT. CONTROL TOTAL TABLE            
005700*                         WIDENED TO 9 CODES.                             
005800* 01/05/95  PLV  ACB-040  INSUFFICIENT BALANCE MESSAGE REWORDED           
005900*                         PER AUDIT FINDING 94-08.                        
006000* 11/03/95  PLV  ACB-045  LS LISTING COUNT LINE WAS COUNTING              
006100*                         ACCOUNTS CLOSED EARLIER IN THE SAME RUN.        
006200*                         NOW COUNTS ACTIVE ACCOUNTS ONLY.                
006300* 08/14/98  LMK  ACB-052  Y2K REMEDIATION - RUN DATE AND ALL              
006400*                         REPORT DATE FIELDS EXPANDED TO 4-DIGIT          
006500*                         YEAR. HISTORY TIMESTAMP UNCHANGED.              
006600* 03/01/99  LMK  ACB-053  Y2K SIGN-OFF TESTING, CENTURY WINDOW            
006700*                         CONFIRMED THROUGH 2079. NO CODE CHANGE.         
006800* 06/19/00  GFR  ACB-058  LOWEST-UNUSED ACCOUNT NUMBER ASSIGNMENT         
006900*                         REPLACES THE OLD RANDOM GENERATOR USED          
007000*                         BY THE TELLER-LINE PROTOTYPE.                   
007100* 02/14/01  GFR  ACB-061  ROUNDED INTEREST TO 2 DECIMALS PER              
007200*                         COMPTROLLER MEMO 2001-03.                       
007300* 07/10/01  GFR  ACB-062  ACCT-MASTER-TABLE-AREA WAS DECLARING            
007400*                         MST-TABLE-ENTRY TWICE (ONCE BARE WITH           
007500*                         THE OCCURS/INDEXED BY CLAUSE, ONCE VIA          
007600*                         THE ACCTREC COPY) - TWO LEVEL-05 GROUPS         
007700*                         OF THE SAME NAME, COPY CHILDREN COULD           
007800*                         NOT NEST UNDER EITHER ONE. OCCURS CLAUSE        
007900*                         FOLDED INTO THE COPY REPLACING TARGET,          
008000*                         ACCTREC.CPY RENUMBERED TO LEVEL 10 (SEE         
008100*                         ACR-019) SO IT NESTS PROPERLY.                  
008200* 07/10/01  GFR  ACB-063  300-PRINT-CONTROL-TOTALS WAS ADVANCING          
008300*                         ON THE RAW IMPLEMENTOR-NAME C01 INSTEAD         
008400*                         OF THE MNEMONIC C01 IS MAPPED TO IN             
008500*                         SPECIAL-NAMES (TOP-OF-FORM) - WRITE             
008600*                         CORRECTED TO REFERENCE TOP-OF-FORM.             
008700*-----------------------------------------------------------------        
008800 ENVIRONMENT                 DIVISION.                                    
008900*-----------------------------------------------------------------        
009000 CONFIGURATION               SECTION.                                     
009100 SOURCE-COMPUTER.            IBM-4341.                                    
009200 OBJECT-COMPUTER.            IBM-4341.                                    
009300 SPECIAL-NAMES.                                                           
009400     C01 IS TOP-OF-FORM                                                   
009500     CLASS NUMERIC-PIN IS "0" THRU "9".                                   
009600*-----------------------------------------------------------------        
009700 INPUT-OUTPUT                SECTION.                                     
009800 FILE-CONTROL.                                                            
009900     SELECT  ACCTMST-FILE-IN                                              
010000             ASSIGN TO ACCTMST                                            
010100             ORGANIZATION IS LINE SEQUENTIAL                              
010200             FILE STATUS IS FS-ACCTMST.                                   
010300                                                                          
010400     SELECT  TRANFILE-IN                                                  
010500             ASSIGN TO TRANFILE                                           
010600             ORGANIZATION IS LINE SEQUENTIAL                              
010700             FILE STATUS IS FS-TRANFILE.                                  
010800                                                                          
010900     SELECT  NEWMAST-FILE-OUT                                             
011000             ASSIGN TO NEWMAST                                            
011100             ORGANIZATION IS LINE SEQUENTIAL                              
011200             FILE STATUS IS FS-NEWMAST.                                   
011300                                                                          
011400     SELECT  HISTFILE-OUT                                                 
011500             ASSIGN TO HISTFILE                                           
011600             ORGANIZATION IS LINE SEQUENTIAL                              
011700             FILE STATUS IS FS-HISTFILE.                                  
011800                                                                          
011900     SELECT  RPTFILE-OUT                                                  
012000             ASSIGN TO RPTFILE                                            
012100             ORGANIZATION IS LINE SEQUENTIAL                              
012200             FILE STATUS IS FS-RPTFILE.                                   
012300*****************************************************************         
012400 DATA                        DIVISION.                                    
012500*-----------------------------------------------------------------        
012600 FILE                        SECTION.                                     
012700 FD  ACCTMST-FILE-IN                                                      
012800     RECORD CONTAINS 140 CHARACTERS                                       
012900     DATA RECORD IS MST-IN-RECORD.                                        
013000 01  MST-IN-RECORD            PIC X(140).                                 
013100                                                                          
013200 FD  TRANFILE-IN                                                          
013300     RECORD CONTAINS 80 CHARACTERS                                        
013400     DATA RECORD IS TRAN-RECORD-IN.                                       
013500 01  TRAN-RECORD-IN.                                                      
013600     05  TXN-CODE             PIC X(02).                                  
013700         88  TXN-NEW-ACCOUNT          VALUE "NA".                         
013800         88  TXN-DEPOSIT              VALUE "DP".                         
013900         88  TXN-WITHDRAW             VALUE "WD".                         
014000         88  TXN-TRANSFER             VALUE "TR".                         
014100         88  TXN-CHANGE-PIN           VALUE "CP".                         
014200         88  TXN-CLOSE-ACCOUNT        VALUE "CA".                         
014300         88  TXN-CHECK-BALANCE        VALUE "CB".                         
014400         88  TXN-LIST-ACCOUNTS        VALUE "LS".                         
014500         88  TXN-EDIT-INT-RATE        VALUE "EI".                         
014600     05  TXN-ACCT-NUMBER      PIC 9(06).                                  
014700     05  TXN-PIN              PIC X(04).                                  
014800     05  TXN-AMOUNT           PIC 9(09)V99.                               
014900     05  TXN-TARGET-ACCT      PIC 9(06).                                  
015000     05  TXN-NEW-PIN          PIC X(04).                                  
015100     05  TXN-CONFIRM-PIN      PIC X(04).                                  
015200     05  TXN-ACCT-TYPE        PIC X(01).                                  
015300     05  TXN-NAME             PIC X(30).                                  
015400     05  TXN-INT-RATE         PIC 9(03)V9(04).                            
015500     05  FILLER               PIC X(05).                                  
015600                                                                          
015700 FD  NEWMAST-FILE-OUT                                                     
015800     RECORD CONTAINS 140 CHARACTERS                                       
015900     DATA RECORD IS MST-OUT-RECORD.                                       
016000 01  MST-OUT-RECORD           PIC X(140).                                 
016100                                                                          
016200 FD  HISTFILE-OUT                                                         
016300     RECORD CONTAINS 100 CHARACTERS                                       
016400     DATA RECORD IS HIST-RECORD-OUT.                                      
016500 01  HIST-RECORD-OUT.                                                     
016600     05  HIST-ACCT-NUMBER     PIC 9(06).                                  
016700     05  HIST-TIMESTAMP       PIC X(19).                                  
016800     05  HIST-TEXT            PIC X(75).                                  
016900                                                                          
017000 FD  RPTFILE-OUT                                                          
017100     RECORD CONTAINS 132 CHARACTERS                                       
017200     DATA RECORD IS RPT-PRINT-LINE.                                       
017300 01  RPT-PRINT-LINE            PIC X(132).                                
017400*-----------------------------------------------------------------        
017500 WORKING-STORAGE             SECTION.                                     
017600*-----------------------------------------------------------------        
017700* WS-TRAN-COUNT IS A HOLDOVER DEBUG TALLY FROM THE ORIGINAL               
017800* PARALLEL-RUN TESTING - NEVER REMOVED, NEVER HURT ANYTHING.              
017900* 11/14/91 DWS - ACB-019.                                                 
018000 77  WS-TRAN-COUNT              PIC S9(07) COMP VALUE ZERO.               
018100*-----------------------------------------------------------------        
018200 01  SWITCHES-AND-COUNTERS.                                               
018300     05  TRANFILE-EOF-SW      PIC X(01) VALUE "N".                        
018400         88  TRANFILE-EOF             VALUE "Y".                          
018500     05  ACCTMST-EOF-SW       PIC X(01) VALUE "N".                        
018600         88  ACCTMST-EOF              VALUE "Y".                          
018700     05  WS-FOUND-SW          PIC X(01) VALUE "N".                        
018800         88  WS-ACCOUNT-FOUND         VALUE "Y".                          
018900     05  WS-PIN-OK-SW         PIC X(01) VALUE "N".                        
019000         88  WS-PIN-CORRECT           VALUE "Y".                          
019100     05  WS-ACCEPT-SW         PIC X(01) VALUE "N".                        
019200         88  WS-TRANS-ACCEPTED        VALUE "Y".                          
019300     05  WS-CODE-VALID-SW     PIC X(01) VALUE "Y".                        
019400         88  WS-CODE-INVALID          VALUE "N".                          
019500     05  WS-AMOUNT-OK-SW      PIC X(01) VALUE "N".                        
019600         88  WS-AMOUNT-POSITIVE       VALUE "Y".                          
019700     05  WS-NEWPIN-OK-SW      PIC X(01) VALUE "N".                        
019800         88  WS-NEWPIN-VALID          VALUE "Y".                          
019900     05  WS-TYPE-OK-SW        PIC X(01) VALUE "N".                        
020000     05  WS-TARGET-FOUND-SW   PIC X(01) VALUE "N".                        
020100     05  FILLER               PIC X(01).                                  
020200                                                                          
020300 01  FILE-STATUS-CODES.                                                   
020400     05  FS-ACCTMST           PIC X(02).                                  
020500     05  FS-TRANFILE          PIC X(02).                                  
020600     05  FS-NEWMAST           PIC X(02).                                  
020700     05  FS-HISTFILE          PIC X(02).                                  
020800     05  FS-RPTFILE           PIC X(02).                                  
020900     05  FILLER               PIC X(06).                                  
021000                                                                          
021100* MST-TABLE-ENTRY'S OCCURS/INDEXED BY CLAUSE IS FOLDED INTO THE           
021200* SINGLE COPY REPLACING TARGET BELOW, NOT DECLARED A SECOND TIME -        
021300* A 05-LEVEL HOST CANNOT TAKE A COPY MEMBER'S OWN 05-LEVEL FIELDS         
021400* AS CHILDREN, SO ACCTREC.CPY WAS RENUMBERED TO LEVEL 10 (SEE             
021500* ACR-019) TO NEST UNDER WHICHEVER LEVEL NAMES IT HERE.                   
021600* 07/10/01  GFR  ACB-062.                                                 
021700 01  ACCT-MASTER-TABLE-AREA.                                              
021800     05  MST-COUNT            PIC S9(05) COMP.                            
021900     05  FILLER               PIC X(02).                                  
022000     COPY ACCTREC REPLACING ==01  ACCT-MASTER-RECORD==                    
022100         BY ==05  MST-TABLE-ENTRY OCCURS 1 TO 9000 TIMES                  
022200                  DEPENDING ON MST-COUNT                                  
022300                  ASCENDING KEY IS ACCT-NUMBER                            
022400                  INDEXED BY MST-IDX MST-XFER-IDX==.                      
022500                                                                          
022600 01  WS-WORK-FIELDS.                                                      
022700     05  WS-NEW-ACCT-NUMBER   PIC 9(06).                                  
022800     05  WS-TARGET-IDX        PIC S9(05) COMP.                            
022900     05  WS-XFER-TO-IDX       PIC S9(05) COMP.                            
023000     05  WS-DISPOSITION       PIC X(30).                                  
023100     05  WS-HIST-TEXT         PIC X(75).                                  
023200     05  WS-HIST-AMOUNT-ED    PIC Z(9).99.                                
023300     05  WS-HIST-ACCT-ED      PIC 9(06).                                  
023400     05  WS-LST-COUNT         PIC S9(05) COMP.                            
023500     05  WS-NEWACCT-TYPE-WORD PIC X(07).                                  
023600     05  FILLER               PIC X(02).                                  
023700                                                                          
023800 01  WS-CURRENT-DATE-YMD      PIC 9(08).                                  
023900 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-YMD.                 
024000     05  WS-CUR-YEAR          PIC 9(04).                                  
024100     05  WS-CUR-MONTH         PIC 9(02).                                  
024200     05  WS-CUR-DAY           PIC 9(02).                                  
024300                                                                          
024400 01  WS-CURRENT-TIME-HMS      PIC 9(08).                                  
024500 01  WS-CURRENT-TIME-PARTS REDEFINES WS-CURRENT-TIME-HMS.                 
024600     05  WS-CUR-HOUR          PIC 9(02).                                  
024700     05  WS-CUR-MINUTE        PIC 9(02).                                  
024800     05  WS-CUR-SECOND        PIC 9(02).                                  
024900     05  WS-CUR-HUNDREDTH     PIC 9(02).                                  
025000                                                                          
025100 01  WS-TIMESTAMP-BUILD.                                                  
025200     05  WS-TS-MONTH          PIC 9(02).                                  
025300     05  FILLER               PIC X(01) VALUE "/".                        
025400     05  WS-TS-DAY            PIC 9(02).                                  
025500     05  FILLER               PIC X(01) VALUE "/".                        
025600     05  WS-TS-YEAR           PIC 9(04).                                  
025700     05  FILLER               PIC X(01) VALUE SPACE.                      
025800     05  WS-TS-HOUR12         PIC 99.                                     
025900     05  FILLER               PIC X(01) VALUE ":".                        
026000     05  WS-TS-MINUTE         PIC 9(02).                                  
026100     05  FILLER               PIC X(01) VALUE SPACE.                      
026200     05  WS-TS-AMPM           PIC X(02).                                  
026300                                                                          
026400* CT-CODE-INIT WIDENED TO 9 ENTRIES TO CARRY EI - ACB-047,                
026500* 09/02/94 TKM.                                                           
026600 01  CT-CODE-INIT.                                                        
026700     05  FILLER               PIC X(02) VALUE "NA".                       
026800     05  FILLER               PIC X(02) VALUE "DP".                       
026900     05  FILLER               PIC X(02) VALUE "WD".                       
027000     05  FILLER               PIC X(02) VALUE "TR".                       
027100     05  FILLER               PIC X(02) VALUE "CP".                       
027200     05  FILLER               PIC X(02) VALUE "CA".                       
027300     05  FILLER               PIC X(02) VALUE "CB".                       
027400     05  FILLER               PIC X(02) VALUE "LS".                       
027500     05  FILLER               PIC X(02) VALUE "EI".                       
027600 01  CT-CODE-TABLE REDEFINES CT-CODE-INIT.                                
027700     05  CT-CODE-ENTRY        PIC X(02) OCCURS 9 TIMES                    
027800                               INDEXED BY CT-IDX.                         
027900                                                                          
028000 01  CONTROL-TOTALS.                                                      
028100     05  CT-ACC-COUNT         OCCURS 9 TIMES PIC S9(07) COMP.             
028200     05  CT-REJ-COUNT         OCCURS 9 TIMES PIC S9(07) COMP.             
028300     05  CT-ACC-AMOUNT        OCCURS 9 TIMES PIC S9(11)V99.               
028400     05  FILLER               PIC X(04).                                  
028500                                                                          
028600 01  GRAND-TOTALS.                                                        
028700     05  GT-ACC-COUNT         PIC S9(07) COMP VALUE ZERO.                 
028800     05  GT-REJ-COUNT         PIC S9(07) COMP VALUE ZERO.                 
028900     05  GT-INT-COUNT         PIC S9(07) COMP VALUE ZERO.                 
029000     05  GT-INT-AMOUNT        PIC S9(11)V99 VALUE ZERO.                   
029100     05  FILLER               PIC X(04).                                  
029200                                                                          
029300 01  INTEREST-LINK-AREA.                                                  
029400     05  IL-BALANCE           PIC S9(11)V99.                              
029500     05  IL-INT-RATE          PIC 9(03)V9(04).                            
029600     05  IL-INTEREST          PIC S9(11)V99.                              
029700     05  FILLER               PIC X(02).                                  
029800                                                                          
029900 01  RPT-TITLE-LINE.                                                      
030000     05  FILLER               PIC X(40) VALUE SPACES.                     
030100     05  FILLER               PIC X(27)                                   
030200                               VALUE "DAILY TRANSACTION REGISTER".        
030300     05  FILLER               PIC X(10) VALUE SPACES.                     
030400     05  FILLER               PIC X(10) VALUE "RUN DATE: ".               
030500     05  RPT-RUN-DATE.                                                    
030600         10  RPT-RUN-MONTH    PIC 99.                                     
030700         10  FILLER           PIC X(01) VALUE "/".                        
030800         10  RPT-RUN-DAY      PIC 99.                                     
030900         10  FILLER           PIC X(01) VALUE "/".                        
031000         10  RPT-RUN-YEAR     PIC 9(04).                                  
031100     05  FILLER               PIC X(35) VALUE SPACES.                     
031200                                                                          
031300 01  RPT-COLUMN-HEADING.                                                  
031400     05  FILLER               PIC X(01) VALUE SPACE.                      
031500     05  FILLER               PIC X(04) VALUE "CODE".                     
031600     05  FILLER               PIC X(07) VALUE SPACES.                     
031700     05  FILLER               PIC X(07) VALUE "ACCOUNT".                  
031800     05  FILLER               PIC X(06) VALUE SPACES.                     
031900     05  FILLER               PIC X(06) VALUE "AMOUNT".                   
032000     05  FILLER               PIC X(10) VALUE SPACES.                     
032100     05  FILLER               PIC X(11) VALUE "DISPOSITION".              
032200     05  FILLER               PIC X(80) VALUE SPACES.                     
032300                                                                          
032400 01  RPT-DETAIL-LINE.                                                     
032500     05  FILLER               PIC X(01) VALUE SPACE.                      
032600     05  RPT-DTL-CODE         PIC X(02).                                  
032700     05  FILLER               PIC X(03) VALUE SPACE.                      
032800     05  RPT-DTL-ACCOUNT      PIC 9(06).                                  
032900     05  FILLER               PIC X(03) VALUE SPACE.                      
033000     05  RPT-DTL-AMOUNT       PIC $$$,$$$,$$9.99.                         
033100     05  FILLER               PIC X(03) VALUE SPACE.                      
033200     05  RPT-DTL-DISPOSITION  PIC X(30).                                  
033300     05  FILLER               PIC X(70) VALUE SPACE.                      
033400                                                                          
033500 01  RPT-TOTAL-HEADING-LINE.                                              
033600     05  FILLER               PIC X(05) VALUE SPACES.                     
033700     05  FILLER               PIC X(23)                                   
033800                               VALUE "CONTROL TOTALS BY CODE".            
033900     05  FILLER               PIC X(104) VALUE SPACES.                    
034000                                                                          
034100 01  RPT-TOTAL-DETAIL-LINE.                                               
034200     05  FILLER               PIC X(01) VALUE SPACE.                      
034300     05  RPT-TOT-CODE         PIC X(02).                                  
034400     05  FILLER               PIC X(02) VALUE SPACE.                      
034500     05  FILLER               PIC X(10) VALUE "ACCEPTED: ".               
034600     05  RPT-TOT-ACC-COUNT    PIC ZZZ,ZZ9.                                
034700     05  FILLER               PIC X(02) VALUE SPACE.                      
034800     05  RPT-TOT-ACC-AMOUNT   PIC $$,$$$,$$9.99.                          
034900     05  FILLER               PIC X(02) VALUE SPACE.                      
035000     05  FILLER               PIC X(10) VALUE "REJECTED: ".               
035100     05  RPT-TOT-REJ-COUNT    PIC ZZZ,ZZ9.                                
035200     05  FILLER               PIC X(76) VALUE SPACE.                      
035300                                                                          
035400 01  RPT-GRAND-TOTAL-LINE.                                                
035500     05  FILLER               PIC X(05) VALUE SPACES.                     
035600     05  FILLER               PIC X(20)                                   
035700                               VALUE "GRAND TOTAL ACCEPTED".              
035800     05  FILLER               PIC X(02) VALUE SPACE.                      
035900     05  RPT-GT-ACC-COUNT     PIC ZZZ,ZZ9.                                
036000     05  FILLER               PIC X(05) VALUE SPACE.                      
036100     05  FILLER               PIC X(20)                                   
036200                               VALUE "GRAND TOTAL REJECTED".              
036300     05  FILLER               PIC X(02) VALUE SPACE.                      
036400     05  RPT-GT-REJ-COUNT     PIC ZZZ,ZZ9.                                
036500     05  FILLER               PIC X(64) VALUE SPACE.                      
036600                                                                          
036700 01  RPT-INTEREST-TOTAL-LINE.                                             
036800     05  FILLER               PIC X(05) VALUE SPACES.                     
036900     05  FILLER               PIC X(23)                                   
037000                               VALUE "INTEREST POSTINGS CNT: ".           
037100     05  RPT-INT-COUNT        PIC ZZZ,ZZ9.                                
037200     05  FILLER               PIC X(03) VALUE SPACE.                      
037300     05  FILLER               PIC X(18) VALUE "AMOUNT POSTED: ".          
037400     05  RPT-INT-AMOUNT       PIC $$,$$$,$$9.99.                          
037500     05  FILLER               PIC X(63) VALUE SPACE.                      
037600                                                                          
037700 01  LST-COUNT-LINE.                                                      
037800     05  FILLER               PIC X(01) VALUE SPACE.                      
037900     05  LST-COUNT-NUM        PIC ZZZ,ZZ9.                                
038000     05  FILLER               PIC X(16) VALUE " IN THE SYSTEM.".          
038100     05  FILLER               PIC X(108) VALUE SPACE.                     
038200                                                                          
038300 01  LST-DETAIL-LINE.                                                     
038400     05  FILLER               PIC X(01) VALUE SPACE.                      
038500     05  FILLER               PIC X(08) VALUE "ACCOUNT ".                 
038600     05  LST-ACCT-NUMBER      PIC 9(06).                                  
038700     05  FILLER               PIC X(02) VALUE SPACE.                      
038800     05  LST-ACCT-TYPE        PIC X(01).                                  
038900     05  FILLER               PIC X(02) VALUE SPACE.                      
039000     05  LST-ACCT-NAME        PIC X(30).                                  
039100     05  FILLER               PIC X(02) VALUE SPACE.                      
039200     05  LST-BALANCE          PIC $$$,$$$,$$9.99-.                        
039300     05  FILLER               PIC X(02) VALUE SPACE.                      
039400     05  LST-INT-RATE         PIC ZZ9.9999.                               
039500     05  FILLER               PIC X(55) VALUE SPACE.                      
039600*****************************************************************         
039700 PROCEDURE                   DIVISION.                                    
039800*-----------------------------------------------------------------        
039900 100-ACCOUNT-BATCH-UPDATE.                                                
040000     PERFORM 200-INITIATE-BATCH-UPDATE.                                   
040100     PERFORM 200-PROCEED-BATCH-UPDATE THRU 200-PROCEED-EXIT               
040200         UNTIL TRANFILE-EOF.                                              
040300     PERFORM 200-TERMINATE-BATCH-UPDATE.                                  
040400     STOP RUN.                                                            
040500*-----------------------------------------------------------------        
040600 200-INITIATE-BATCH-UPDATE.                                               
040700     PERFORM 300-OPEN-ALL-FILES.                                          
040800     PERFORM 300-INITIALIZE-WORK-AREAS.                                   
040900     PERFORM 300-GET-RUN-DATE-AND-TIME.                                   
041000     PERFORM 300-LOAD-ACCOUNT-MASTER-TABLE                                
041100         THRU 300-LOAD-MASTER-EXIT.                                       
041200     PERFORM 300-PRINT-REPORT-TITLE.                                      
041300     PERFORM 300-PRINT-COLUMN-HEADING.                                    
041400     PERFORM 300-READ-TRANFILE-IN.                                        
041500*-----------------------------------------------------------------        
041600* 200-PROCEED-BATCH-UPDATE APPLIES ONE TRANSACTION RECORD AND             
041700* MOVES ON - ACB-001.  04/08/92 DWS - LS BYPASSES THE ACCOUNT             
041800* LOOKUP AND PIN CHECK, IT IS NOT TIED TO ONE ACCOUNT - ACB-031.          
041900 200-PROCEED-BATCH-UPDATE.                                                
042000     ADD 1 TO WS-TRAN-COUNT.                                              
042100     MOVE SPACES TO WS-DISPOSITION.                                       
042200     MOVE "N" TO WS-ACCEPT-SW.                                            
042300     PERFORM 800-EDIT-TRANSACTION-CODE.                                   
042400     EVALUATE TRUE                                                        
042500         WHEN WS-CODE-INVALID                                             
042600             MOVE "UNKNOWN TRANSACTION CODE" TO WS-DISPOSITION            
042700         WHEN TXN-NEW-ACCOUNT                                             
042800             PERFORM 400-PROCESS-NEW-ACCOUNT                              
042900         WHEN TXN-LIST-ACCOUNTS                                           
043000             PERFORM 400-PROCESS-LIST-ACCOUNTS                            
043100         WHEN TXN-DEPOSIT OR TXN-WITHDRAW OR TXN-TRANSFER                 
043200                 OR TXN-CHANGE-PIN OR TXN-CLOSE-ACCOUNT                   
043300                 OR TXN-CHECK-BALANCE OR TXN-EDIT-INT-RATE                
043400             PERFORM 800-LOOKUP-ACCOUNT                                   
043500             IF NOT WS-ACCOUNT-FOUND                                      
043600                 MOVE "ACCOUNT NOT FOUND" TO WS-DISPOSITION               
043700             ELSE                                                         
043800                 PERFORM 800-VERIFY-PIN                                   
043900                 IF NOT WS-PIN-CORRECT                                    
044000                     MOVE "INVALID PIN" TO WS-DISPOSITION                 
044100                 ELSE                                                     
044200                     PERFORM 400-DISPATCH-BY-CODE                         
044300                 END-IF                                                   
044400             END-IF                                                       
044500         WHEN OTHER                                                       
044600             MOVE "UNKNOWN TRANSACTION CODE" TO WS-DISPOSITION            
044700     END-EVALUATE.                                                        
044800     PERFORM 500-WRITE-REPORT-DETAIL-LINE.                                
044900     PERFORM 700-ACCUMULATE-CONTROL-TOTALS.                               
045000     PERFORM 300-READ-TRANFILE-IN.                                        
045100 200-PROCEED-EXIT.                                                        
045200     EXIT.                                                                
045300*-----------------------------------------------------------------        
045400 200-TERMINATE-BATCH-UPDATE.                                              
045500     PERFORM 300-POST-SAVINGS-INTEREST                                    
045600         THRU 300-POST-INTEREST-EXIT.                                     
045700     PERFORM 300-WRITE-NEW-MASTER THRU 300-WRITE-MASTER-EXIT.             
045800     PERFORM 300-PRINT-CONTROL-TOTALS.                                    
045900     PERFORM 300-CLOSE-ALL-FILES.                                         
046000*-----------------------------------------------------------------        
046100 300-OPEN-ALL-FILES.                                                      
046200     OPEN INPUT  ACCTMST-FILE-IN                                          
046300          INPUT  TRANFILE-IN                                              
046400          OUTPUT NEWMAST-FILE-OUT                                         
046500          OUTPUT HISTFILE-OUT                                             
046600          OUTPUT RPTFILE-OUT.                                             
046700                                                                          
046800 300-CLOSE-ALL-FILES.                                                     
046900     CLOSE ACCTMST-FILE-IN                                                
047000           TRANFILE-IN                                                    
047100           NEWMAST-FILE-OUT                                               
047200           HISTFILE-OUT                                                   
047300           RPTFILE-OUT.                                                   
047400                                                                          
047500 300-INITIALIZE-WORK-AREAS.                                               
047600     INITIALIZE SWITCHES-AND-COUNTERS                                     
047700                FILE-STATUS-CODES                                         
047800                CONTROL-TOTALS                                            
047900                GRAND-TOTALS.                                             
048000     MOVE ZERO TO MST-COUNT.                                              
048100                                                                          
048200 300-GET-RUN-DATE-AND-TIME.                                               
048300     ACCEPT WS-CURRENT-DATE-YMD FROM DATE YYYYMMDD.                       
048400     ACCEPT WS-CURRENT-TIME-HMS FROM TIME.                                
048500     MOVE WS-CUR-MONTH TO RPT-RUN-MONTH WS-TS-MONTH.                      
048600     MOVE WS-CUR-DAY   TO RPT-RUN-DAY   WS-TS-DAY.                        
048700     MOVE WS-CUR-YEAR  TO RPT-RUN-YEAR  WS-TS-YEAR.                       
048800     PERFORM 800-BUILD-AMPM-TIME.                                         
048900*-----------------------------------------------------------------        
049000* 300-LOAD-ACCOUNT-MASTER-TABLE BUILDS THE KEYED STORAGE TABLE            
049100* THAT 800-LOOKUP-ACCOUNT SEARCHES BY BINARY SEARCH (SEARCH ALL).         
049200* CLOSED ACCOUNTS ON THE INCOMING MASTER ARE NOT LOADED - ACB-026.        
049300 300-LOAD-ACCOUNT-MASTER-TABLE.                                           
049400     PERFORM 300-READ-ACCTMST-FILE-IN.                                    
049500 300-LOAD-MASTER-LOOP.                                                    
049600     IF ACCTMST-EOF                                                       
049700         GO TO 300-LOAD-MASTER-EXIT.                                      
049800     ADD 1 TO MST-COUNT.                                                  
049900     MOVE MST-IN-RECORD TO MST-TABLE-ENTRY(MST-COUNT).                    
050000     IF NOT ACCT-STATUS-ACTIVE(MST-COUNT)                                 
050100         SUBTRACT 1 FROM MST-COUNT                                        
050200     END-IF.                                                              
050300     PERFORM 300-READ-ACCTMST-FILE-IN.                                    
050400     GO TO 300-LOAD-MASTER-LOOP.                                          
050500 300-LOAD-MASTER-EXIT.                                                    
050600     EXIT.                                                                
050700                                                                          
050800 300-READ-ACCTMST-FILE-IN.                                                
050900     READ ACCTMST-FILE-IN                                                 
051000         AT END MOVE "Y" TO ACCTMST-EOF-SW.                               
051100                                                                          
051200 300-READ-TRANFILE-IN.                                                    
051300     READ TRANFILE-IN                                                     
051400         AT END MOVE "Y" TO TRANFILE-EOF-SW.                              
051500                                                                          
051600 300-PRINT-REPORT-TITLE.                                                  
051700     MOVE RPT-TITLE-LINE TO RPT-PRINT-LINE.                               
051800     WRITE RPT-PRINT-LINE AFTER ADVANCING PAGE.                           
051900                                                                          
052000 300-PRINT-COLUMN-HEADING.                                                
052100     MOVE RPT-COLUMN-HEADING TO RPT-PRINT-LINE.                           
052200     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.                        
052300*-----------------------------------------------------------------        
052400* 300-POST-SAVINGS-INTEREST - ADDED 09/30/87 TKM, ROUNDED PER             
052500* COMPTROLLER MEMO 2001-03 (02/14/01 GFR) - ACB-014/ACB-061.              
052600 300-POST-SAVINGS-INTEREST.                                               
052700     SET MST-IDX TO 1.                                                    
052800 300-POST-INTEREST-LOOP.                                                  
052900     IF MST-IDX > MST-COUNT                                               
053000         GO TO 300-POST-INTEREST-EXIT.                                    
053100     IF ACCT-TYPE-SAVINGS(MST-IDX)                                        
053200             AND ACCT-STATUS-ACTIVE(MST-IDX)                              
053300             AND ACCT-INT-RATE(MST-IDX) > 0                               
053400         MOVE ACCT-BALANCE(MST-IDX)  TO IL-BALANCE                        
053500         MOVE ACCT-INT-RATE(MST-IDX) TO IL-INT-RATE                       
053600         CALL "COMPINT" USING INTEREST-LINK-AREA                          
053700         ADD IL-INTEREST TO ACCT-BALANCE(MST-IDX)                         
053800         ADD 1 TO GT-INT-COUNT                                            
053900         ADD IL-INTEREST TO GT-INT-AMOUNT                                 
054000         MOVE MST-IDX TO WS-TARGET-IDX                                    
054100         MOVE IL-INTEREST TO WS-HIST-AMOUNT-ED                            
054200         MOVE SPACES TO WS-HIST-TEXT                                      
054300         STRING "Interest Posted $" WS-HIST-AMOUNT-ED                     
054400             DELIMITED BY SIZE INTO WS-HIST-TEXT                          
054500         PERFORM 600-LOG-HISTORY-EVENT                                    
054600     END-IF.                                                              
054700     SET MST-IDX UP BY 1.                                                 
054800     GO TO 300-POST-INTEREST-LOOP.                                        
054900 300-POST-INTEREST-EXIT.                                                  
055000     EXIT.                                                                
055100*-----------------------------------------------------------------        
055200 300-WRITE-NEW-MASTER.                                                    
055300     SET MST-IDX TO 1.                                                    
055400 300-WRITE-MASTER-LOOP.                                                   
055500     IF MST-IDX > MST-COUNT                                               
055600         GO TO 300-WRITE-MASTER-EXIT.                                     
055700     IF ACCT-STATUS-ACTIVE(MST-IDX)                                       
055800         MOVE MST-TABLE-ENTRY(MST-IDX) TO MST-OUT-RECORD                  
055900         WRITE MST-OUT-RECORD                                             
056000     END-IF.                                                              
056100     SET MST-IDX UP BY 1.                                                 
056200     GO TO 300-WRITE-MASTER-LOOP.                                         
056300 300-WRITE-MASTER-EXIT.                                                   
056400     EXIT.                                                                
056500*-----------------------------------------------------------------        
056600* 300-PRINT-CONTROL-TOTALS ADVANCES TO A NEW PAGE VIA THE                 
056700* SPECIAL-NAMES MNEMONIC TOP-OF-FORM, NOT THE RAW DEVICE NAME             
056800* C01 - 07/10/01 GFR - ACB-063.                                           
056900 300-PRINT-CONTROL-TOTALS.                                                
057000     MOVE SPACES TO RPT-PRINT-LINE.                                       
057100     WRITE RPT-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.                    
057200     MOVE RPT-TOTAL-HEADING-LINE TO RPT-PRINT-LINE.                       
057300     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.                        
057400     PERFORM 300-PRINT-CODE-TOTALS                                        
057500         THRU 300-PRINT-CODE-TOTALS-EXIT.                                 
057600     MOVE SPACES TO RPT-GRAND-TOTAL-LINE.                                 
057700     MOVE GT-ACC-COUNT TO RPT-GT-ACC-COUNT.                               
057800     MOVE GT-REJ-COUNT TO RPT-GT-REJ-COUNT.                               
057900     MOVE RPT-GRAND-TOTAL-LINE TO RPT-PRINT-LINE.                         
058000     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.                        
058100     MOVE SPACES TO RPT-INTEREST-TOTAL-LINE.                              
058200     MOVE GT-INT-COUNT TO RPT-INT-COUNT.                                  
058300     MOVE GT-INT-AMOUNT TO RPT-INT-AMOUNT.                                
058400     MOVE RPT-INTEREST-TOTAL-LINE TO RPT-PRINT-LINE.                      
058500     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.                        
058600                                                                          
058700 300-PRINT-CODE-TOTALS.                                                   
058800     SET CT-IDX TO 1.                                                     
058900 300-PRINT-CODE-TOTALS-LOOP.                                              
059000     IF CT-IDX > 9                                                        
059100         GO TO 300-PRINT-CODE-TOTALS-EXIT.                                
059200     MOVE SPACES TO RPT-TOTAL-DETAIL-LINE.                                
059300     MOVE CT-CODE-ENTRY(CT-IDX)  TO RPT-TOT-CODE.                         
059400     MOVE CT-ACC-COUNT(CT-IDX)  TO RPT-TOT-ACC-COUNT.                     
059500     MOVE CT-ACC-AMOUNT(CT-IDX) TO RPT-TOT-ACC-AMOUNT.                    
059600     MOVE CT-REJ-COUNT(CT-IDX)  TO RPT-TOT-REJ-COUNT.                     
059700     MOVE RPT-TOTAL-DETAIL-LINE TO RPT-PRINT-LINE.                        
059800     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.                        
059900     SET CT-IDX UP BY 1.                                                  
060000     GO TO 300-PRINT-CODE-TOTALS-LOOP.                                    
060100 300-PRINT-CODE-TOTALS-EXIT.                                              
060200     EXIT.                                                                
060300*-----------------------------------------------------------------        
060400 400-DISPATCH-BY-CODE.                                                    
060500     EVALUATE TRUE                                                        
060600         WHEN TXN-DEPOSIT       PERFORM 400-PROCESS-DEPOSIT               
060700         WHEN TXN-WITHDRAW      PERFORM 400-PROCESS-WITHDRAW              
060800         WHEN TXN-TRANSFER      PERFORM 400-PROCESS-TRANSFER              
060900         WHEN TXN-CHANGE-PIN    PERFORM 400-PROCESS-CHANGE-PIN            
061000         WHEN TXN-CLOSE-ACCOUNT PERFORM 400-PROCESS-CLOSE-ACCOUNT         
061100         WHEN TXN-CHECK-BALANCE PERFORM 400-PROCESS-CHECK-BALANCE         
061200         WHEN TXN-EDIT-INT-RATE PERFORM 400-PROCESS-EDIT-INT-RATE         
061300     END-EVALUATE.                                                        
061400*-----------------------------------------------------------------        
061500* 400-PROCESS-NEW-ACCOUNT - ACB-026 (11/19/90 DWS). TYPE A/B              
061600* REQUIRE A NON-NEGATIVE OPENING AMOUNT, TYPE S ALSO REQUIRES A           
061700* POSITIVE INTEREST RATE.                                                 
061800 400-PROCESS-NEW-ACCOUNT.                                                 
061900     EVALUATE TXN-ACCT-TYPE                                               
062000         WHEN "A"                                                         
062100             PERFORM 800-ASSIGN-NEW-ACCT-NUMBER                           
062200             PERFORM 800-INSERT-NEW-ACCOUNT                               
062300             MOVE ZERO TO ACCT-BALANCE(WS-TARGET-IDX)                     
062400             MOVE ZERO TO ACCT-INT-RATE(WS-TARGET-IDX)                    
062500             PERFORM 800-FINISH-NEW-ACCOUNT                               
062600         WHEN "B"                                                         
062700             IF TXN-AMOUNT < 0                                            
062800                 MOVE "AMOUNT NOT POSITIVE" TO WS-DISPOSITION             
062900             ELSE                                                         
063000                 PERFORM 800-ASSIGN-NEW-ACCT-NUMBER                       
063100                 PERFORM 800-INSERT-NEW-ACCOUNT                           
063200                 MOVE TXN-AMOUNT TO ACCT-BALANCE(WS-TARGET-IDX)           
063300                 MOVE ZERO TO ACCT-INT-RATE(WS-TARGET-IDX)                
063400                 PERFORM 800-FINISH-NEW-ACCOUNT                           
063500             END-IF                                                       
063600         WHEN "S"                                                         
063700             IF TXN-AMOUNT < 0 OR TXN-INT-RATE NOT > 0                    
063800                 MOVE "AMOUNT NOT POSITIVE" TO WS-DISPOSITION             
063900             ELSE                                                         
064000                 PERFORM 800-ASSIGN-NEW-ACCT-NUMBER                       
064100                 PERFORM 800-INSERT-NEW-ACCOUNT                           
064200                 MOVE TXN-AMOUNT   TO ACCT-BALANCE(WS-TARGET-IDX)         
064300                 MOVE TXN-INT-RATE TO ACCT-INT-RATE(WS-TARGET-IDX)        
064400                 PERFORM 800-FINISH-NEW-ACCOUNT                           
064500             END-IF                                                       
064600         WHEN OTHER                                                       
064700             MOVE "WRONG ACCOUNT TYPE" TO WS-DISPOSITION                  
064800     END-EVALUATE.                                                        
064900                                                                          
065000* 800-FINISH-NEW-ACCOUNT LOGS TWO HISTORY RECORDS FOR ONE NA -            
065100* ONE TO THE CREATING ADMIN CONTEXT ("CREATED..."), ONE TO THE            
065200* NEW ACCOUNT ITSELF ("ACCOUNT OPENED.") - ACB-042, 02/11/94 TKM.         
065300 800-FINISH-NEW-ACCOUNT.                                                  
065400     MOVE TXN-ACCT-TYPE TO ACCT-TYPE(WS-TARGET-IDX).                      
065500     MOVE TXN-NAME      TO ACCT-NAME(WS-TARGET-IDX).                      
065600     MOVE TXN-PIN        TO ACCT-PIN(WS-TARGET-IDX).                      
065700     MOVE "A"            TO ACCT-STATUS(WS-TARGET-IDX).                   
065800     MOVE "Y" TO WS-ACCEPT-SW.                                            
065900     EVALUATE TXN-ACCT-TYPE                                               
066000         WHEN "A" MOVE "ADMIN  " TO WS-NEWACCT-TYPE-WORD                  
066100         WHEN "B" MOVE "BANK   " TO WS-NEWACCT-TYPE-WORD                  
066200         WHEN "S" MOVE "SAVINGS" TO WS-NEWACCT-TYPE-WORD                  
066300     END-EVALUATE.                                                        
066400     MOVE ACCT-NUMBER(WS-TARGET-IDX) TO WS-HIST-ACCT-ED.                  
066500     MOVE SPACES TO WS-HIST-TEXT.                                         
066600     STRING "Created " WS-NEWACCT-TYPE-WORD " Account #"                  
066700             WS-HIST-ACCT-ED                                              
066800         DELIMITED BY SIZE INTO WS-HIST-TEXT.                             
066900     PERFORM 600-LOG-ADMIN-CREATE-EVENT.                                  
067000     MOVE "Account Opened." TO WS-HIST-TEXT.                              
067100     PERFORM 600-LOG-HISTORY-EVENT.                                       
067200     MOVE "ACCEPTED" TO WS-DISPOSITION.                                   
067300*-----------------------------------------------------------------        
067400* 400-PROCESS-DEPOSIT / WITHDRAW / TRANSFER - ORIGINAL LOGIC              
067500* 06/14/84 RJH, EXTENDED TO SAVINGS 09/30/87 TKM - ACB-001/014.           
067600 400-PROCESS-DEPOSIT.                                                     
067700     PERFORM 800-CHECK-ACCOUNT-TYPE-FOR-OP.                               
067800     IF WS-TYPE-OK-SW = "N"                                               
067900         MOVE "WRONG ACCOUNT TYPE" TO WS-DISPOSITION                      
068000     ELSE                                                                 
068100         PERFORM 800-VALIDATE-AMOUNT                                      
068200         IF NOT WS-AMOUNT-POSITIVE                                        
068300             MOVE "AMOUNT NOT POSITIVE" TO WS-DISPOSITION                 
068400         ELSE                                                             
068500             ADD TXN-AMOUNT TO ACCT-BALANCE(WS-TARGET-IDX)                
068600             MOVE "Y" TO WS-ACCEPT-SW                                     
068700             MOVE TXN-AMOUNT TO WS-HIST-AMOUNT-ED                         
068800             MOVE SPACES TO WS-HIST-TEXT                                  
068900             STRING "Deposited $" WS-HIST-AMOUNT-ED                       
069000                 DELIMITED BY SIZE INTO WS-HIST-TEXT                      
069100             PERFORM 600-LOG-HISTORY-EVENT                                
069200             MOVE "ACCEPTED" TO WS-DISPOSITION                            
069300         END-IF                                                           
069400     END-IF.                                                              
069500                                                                          
069600 400-PROCESS-WITHDRAW.                                                    
069700     PERFORM 800-CHECK-ACCOUNT-TYPE-FOR-OP.                               
069800     IF WS-TYPE-OK-SW = "N"                                               
069900         MOVE "WRONG ACCOUNT TYPE" TO WS-DISPOSITION                      
070000     ELSE                                                                 
070100         PERFORM 800-VALIDATE-AMOUNT                                      
070200         IF NOT WS-AMOUNT-POSITIVE                                        
070300             MOVE "AMOUNT NOT POSITIVE" TO WS-DISPOSITION                 
070400         ELSE                                                             
070500             IF ACCT-BALANCE(WS-TARGET-IDX) < TXN-AMOUNT                  
070600                 MOVE "INSUFFICIENT BALANCE" TO WS-DISPOSITION            
070700             ELSE                                                         
070800                 SUBTRACT TXN-AMOUNT                                      
070900                     FROM ACCT-BALANCE(WS-TARGET-IDX)                     
071000                 MOVE "Y" TO WS-ACCEPT-SW                                 
071100                 MOVE TXN-AMOUNT TO WS-HIST-AMOUNT-ED                     
071200                 MOVE SPACES TO WS-HIST-TEXT                              
071300                 STRING "Withdrew $" WS-HIST-AMOUNT-ED                    
071400                     DELIMITED BY SIZE INTO WS-HIST-TEXT                  
071500                 PERFORM 600-LOG-HISTORY-EVENT                            
071600                 MOVE "ACCEPTED" TO WS-DISPOSITION                        
071700             END-IF                                                       
071800         END-IF                                                           
071900     END-IF.                                                              
072000                                                                          
072100 400-PROCESS-TRANSFER.                                                    
072200     PERFORM 800-CHECK-ACCOUNT-TYPE-FOR-OP.                               
072300     IF WS-TYPE-OK-SW = "N"                                               
072400         MOVE "WRONG ACCOUNT TYPE" TO WS-DISPOSITION                      
072500     ELSE                                                                 
072600         PERFORM 800-LOOKUP-TARGET-ACCOUNT                                
072700         IF WS-TARGET-FOUND-SW = "N"                                      
072800             MOVE "ACCOUNT NOT FOUND" TO WS-DISPOSITION                   
072900         ELSE                                                             
073000             IF ACCT-TYPE-ADMIN(WS-XFER-TO-IDX)                           
073100                 MOVE "WRONG ACCOUNT TYPE" TO WS-DISPOSITION              
073200             ELSE                                                         
073300                 PERFORM 800-VALIDATE-AMOUNT                              
073400                 IF NOT WS-AMOUNT-POSITIVE                                
073500                     MOVE "AMOUNT NOT POSITIVE" TO WS-DISPOSITION         
073600                 ELSE                                                     
073700                     IF ACCT-BALANCE(WS-TARGET-IDX) < TXN-AMOUNT          
073800                         MOVE "INSUFFICIENT BALANCE"                      
073900                             TO WS-DISPOSITION                            
074000                     ELSE                                                 
074100                         SUBTRACT TXN-AMOUNT FROM                         
074200                             ACCT-BALANCE(WS-TARGET-IDX)                  
074300                         ADD TXN-AMOUNT TO                                
074400                             ACCT-BALANCE(WS-XFER-TO-IDX)                 
074500                         MOVE "Y" TO WS-ACCEPT-SW                         
074600                         MOVE TXN-AMOUNT TO WS-HIST-AMOUNT-ED             
074700                         MOVE TXN-TARGET-ACCT TO WS-HIST-ACCT-ED          
074800                         MOVE SPACES TO WS-HIST-TEXT                      
074900                         STRING "Transferred $" WS-HIST-AMOUNT-ED         
075000                                 " to #" WS-HIST-ACCT-ED                  
075100                             DELIMITED BY SIZE INTO WS-HIST-TEXT          
075200                         PERFORM 600-LOG-HISTORY-EVENT                    
075300                         MOVE "ACCEPTED" TO WS-DISPOSITION                
075400                     END-IF                                               
075500                 END-IF                                                   
075600             END-IF                                                       
075700         END-IF                                                           
075800     END-IF.                                                              
075900*-----------------------------------------------------------------        
076000* 400-PROCESS-CHANGE-PIN - ACB-021 (05/02/89 TKM). CURRENT PIN            
076100* IS ALREADY VERIFIED BY 800-VERIFY-PIN BEFORE DISPATCH.                  
076200 400-PROCESS-CHANGE-PIN.                                                  
076300     PERFORM 800-VALIDATE-NEW-PIN-FORMAT.                                 
076400     IF NOT WS-NEWPIN-VALID                                               
076500         MOVE "INVALID PIN" TO WS-DISPOSITION                             
076600     ELSE                                                                 
076700         IF TXN-NEW-PIN NOT = TXN-CONFIRM-PIN                             
076800             MOVE "INVALID PIN" TO WS-DISPOSITION                         
076900         ELSE                                                             
077000             MOVE TXN-NEW-PIN TO ACCT-PIN(WS-TARGET-IDX)                  
077100             MOVE "Y" TO WS-ACCEPT-SW                                     
077200             MOVE "Pin Changed." TO WS-HIST-TEXT                          
077300             PERFORM 600-LOG-HISTORY-EVENT                                
077400             MOVE "ACCEPTED" TO WS-DISPOSITION                            
077500         END-IF                                                           
077600     END-IF.                                                              
077700                                                                          
077800* 400-PROCESS-CLOSE-ACCOUNT LOGS THE FIXED "ACCOUNT CLOSED." TEXT         
077900* PER THE REGISTRY RULE - CHANGED FROM THE OLD "DELETED ACCOUNT           
078000* #N" WORDING, WHICH MATCHED NO OTHER TERMINATION MESSAGE IN THE          
078100* HISTORY FILE.  05/03/94 TKM - ACB-044.                                  
078200 400-PROCESS-CLOSE-ACCOUNT.                                               
078300     MOVE "C" TO ACCT-STATUS(WS-TARGET-IDX).                              
078400     MOVE "Y" TO WS-ACCEPT-SW.                                            
078500     MOVE "Account Closed." TO WS-HIST-TEXT.                              
078600     PERFORM 600-LOG-HISTORY-EVENT.                                       
078700     MOVE "ACCEPTED" TO WS-DISPOSITION.                                   
078800                                                                          
078900 400-PROCESS-CHECK-BALANCE.                                               
079000     MOVE "Y" TO WS-ACCEPT-SW.                                            
079100     MOVE "ACCEPTED" TO WS-DISPOSITION.                                   
079200*-----------------------------------------------------------------        
079300* 400-PROCESS-LIST-ACCOUNTS - ACB-031 (04/08/92 DWS).                     
079400 400-PROCESS-LIST-ACCOUNTS.                                               
079500     MOVE "Y" TO WS-ACCEPT-SW.                                            
079600     MOVE "ACCEPTED" TO WS-DISPOSITION.                                   
079700     PERFORM 900-PRINT-ACCOUNT-LISTING                                    
079800         THRU 900-PRINT-LISTING-EXIT.                                     
079900*-----------------------------------------------------------------        
080000* 400-PROCESS-EDIT-INT-RATE - ADMIN RATE MAINTENANCE ON AN                
080100* EXISTING ACCOUNT (EI).  SAVINGS ONLY, RATE MUST BE POSITIVE -           
080200* SAME RULE AS THE NA-TIME RATE CHECK IN 400-PROCESS-NEW-ACCOUNT.         
080300* ACB-047, 09/02/94 TKM.                                                  
080400 400-PROCESS-EDIT-INT-RATE.                                               
080500     IF NOT ACCT-TYPE-SAVINGS(WS-TARGET-IDX)                              
080600         MOVE "WRONG ACCOUNT TYPE" TO WS-DISPOSITION                      
080700     ELSE                                                                 
080800         IF TXN-INT-RATE NOT > 0                                          
080900             MOVE "AMOUNT NOT POSITIVE" TO WS-DISPOSITION                 
081000         ELSE                                                             
081100             MOVE TXN-INT-RATE TO ACCT-INT-RATE(WS-TARGET-IDX)            
081200             MOVE "Y" TO WS-ACCEPT-SW                                     
081300             MOVE "Interest Rate Changed." TO WS-HIST-TEXT                
081400             PERFORM 600-LOG-HISTORY-EVENT                                
081500             MOVE "ACCEPTED" TO WS-DISPOSITION                            
081600         END-IF                                                           
081700     END-IF.                                                              
081800*-----------------------------------------------------------------        
081900 500-WRITE-REPORT-DETAIL-LINE.                                            
082000     MOVE SPACES TO RPT-DETAIL-LINE.                                      
082100     MOVE TXN-CODE        TO RPT-DTL-CODE.                                
082200     MOVE TXN-ACCT-NUMBER TO RPT-DTL-ACCOUNT.                             
082300     MOVE TXN-AMOUNT      TO RPT-DTL-AMOUNT.                              
082400     MOVE WS-DISPOSITION  TO RPT-DTL-DISPOSITION.                         
082500     MOVE RPT-DETAIL-LINE TO RPT-PRINT-LINE.                              
082600     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.                        
082700*-----------------------------------------------------------------        
082800 600-LOG-HISTORY-EVENT.                                                   
082900     MOVE SPACES TO HIST-RECORD-OUT.                                      
083000     MOVE ACCT-NUMBER(WS-TARGET-IDX) TO HIST-ACCT-NUMBER.                 
083100     MOVE WS-TIMESTAMP-BUILD TO HIST-TIMESTAMP.                           
083200     MOVE WS-HIST-TEXT TO HIST-TEXT.                                      
083300     WRITE HIST-RECORD-OUT.                                               
083400*-----------------------------------------------------------------        
083500* 600-LOG-ADMIN-CREATE-EVENT LOGS THE "CREATED ... ACCOUNT #N"            
083600* ENTRY AGAINST THE CREATING ADMIN'S OWN TXN-ACCT-NUMBER, NOT THE         
083700* NEW ACCOUNT - THE NEW ACCOUNT HAS NO NUMBER YET WHEN NA IS READ,        
083800* SO WS-TARGET-IDX DOES NOT POINT AT IT.  02/11/94 TKM - ACB-042.         
083900 600-LOG-ADMIN-CREATE-EVENT.                                              
084000     MOVE SPACES TO HIST-RECORD-OUT.                                      
084100     MOVE TXN-ACCT-NUMBER TO HIST-ACCT-NUMBER.                            
084200     MOVE WS-TIMESTAMP-BUILD TO HIST-TIMESTAMP.                           
084300     MOVE WS-HIST-TEXT TO HIST-TEXT.                                      
084400     WRITE HIST-RECORD-OUT.                                               
084500*-----------------------------------------------------------------        
084600 700-ACCUMULATE-CONTROL-TOTALS.                                           
084700     IF WS-CODE-INVALID                                                   
084800         ADD 1 TO GT-REJ-COUNT                                            
084900     ELSE                                                                 
085000         PERFORM 800-FIND-CODE-INDEX                                      
085100         IF WS-TRANS-ACCEPTED                                             
085200             ADD 1 TO CT-ACC-COUNT(CT-IDX)                                
085300             ADD TXN-AMOUNT TO CT-ACC-AMOUNT(CT-IDX)                      
085400             ADD 1 TO GT-ACC-COUNT                                        
085500         ELSE                                                             
085600             ADD 1 TO CT-REJ-COUNT(CT-IDX)                                
085700             ADD 1 TO GT-REJ-COUNT                                        
085800         END-IF                                                           
085900     END-IF.                                                              
086000                                                                          
086100 800-FIND-CODE-INDEX.                                                     
086200     SET CT-IDX TO 1.                                                     
086300     SEARCH CT-CODE-ENTRY                                                 
086400         AT END SET CT-IDX TO 9                                           
086500         WHEN CT-CODE-ENTRY(CT-IDX) = TXN-CODE                            
086600             CONTINUE                                                     
086700     END-SEARCH.                                                          
086800*-----------------------------------------------------------------        
086900 800-EDIT-TRANSACTION-CODE.                                               
087000     IF TXN-NEW-ACCOUNT  OR TXN-DEPOSIT  OR TXN-WITHDRAW                  
087100             OR TXN-TRANSFER OR TXN-CHANGE-PIN                            
087200             OR TXN-CLOSE-ACCOUNT OR TXN-CHECK-BALANCE                    
087300             OR TXN-LIST-ACCOUNTS OR TXN-EDIT-INT-RATE                    
087400         MOVE "Y" TO WS-CODE-VALID-SW                                     
087500     ELSE                                                                 
087600         MOVE "N" TO WS-CODE-VALID-SW                                     
087700     END-IF.                                                              
087800*-----------------------------------------------------------------        
087900* 800-LOOKUP-ACCOUNT - BINARY SEARCH OF THE KEYED MASTER TABLE.           
088000* A ROW CLOSED EARLIER IN THIS SAME RUN STAYS IN THE TABLE (CA            
088100* ONLY FLIPS ACCT-STATUS, IT DOES NOT REMOVE THE ROW) SO THE              
088200* STATUS MUST BE CHECKED HERE TOO, NOT JUST THE NUMBER - OTHERWISE        
088300* A CLOSED ACCOUNT STAYS "FOUND" FOR EVERY TRANSACTION BEHIND IT          
088400* IN THE SAME FILE.  07/22/94 TKM - ACB-046.                              
088500 800-LOOKUP-ACCOUNT.                                                      
088600     MOVE "N" TO WS-FOUND-SW.                                             
088700     IF MST-COUNT > 0                                                     
088800         SET MST-IDX TO 1                                                 
088900         SEARCH ALL MST-TABLE-ENTRY                                       
089000             AT END MOVE "N" TO WS-FOUND-SW                               
089100             WHEN ACCT-NUMBER(MST-IDX) = TXN-ACCT-NUMBER                  
089200                     AND ACCT-STATUS-ACTIVE(MST-IDX)                      
089300                 MOVE "Y" TO WS-FOUND-SW                                  
089400                 MOVE MST-IDX TO WS-TARGET-IDX                            
089500         END-SEARCH                                                       
089600     END-IF.                                                              
089700                                                                          
089800* SAME FIX AS ABOVE, FOR THE TR TARGET-ACCOUNT LOOKUP - ACB-046.          
089900 800-LOOKUP-TARGET-ACCOUNT.                                               
090000     MOVE "N" TO WS-TARGET-FOUND-SW.                                      
090100     IF MST-COUNT > 0                                                     
090200         SET MST-XFER-IDX TO 1                                            
090300         SEARCH ALL MST-TABLE-ENTRY                                       
090400             AT END MOVE "N" TO WS-TARGET-FOUND-SW                        
090500             WHEN ACCT-NUMBER(MST-XFER-IDX) = TXN-TARGET-ACCT             
090600                     AND ACCT-STATUS-ACTIVE(MST-XFER-IDX)                 
090700                 MOVE "Y" TO WS-TARGET-FOUND-SW                           
090800                 MOVE MST-XFER-IDX TO WS-XFER-TO-IDX                      
090900         END-SEARCH                                                       
091000     END-IF.                                                              
091100                                                                          
091200 800-VERIFY-PIN.                                                          
091300     MOVE "N" TO WS-PIN-OK-SW.                                            
091400     IF ACCT-PIN(WS-TARGET-IDX) = TXN-PIN                                 
091500         MOVE "Y" TO WS-PIN-OK-SW                                         
091600     END-IF.                                                              
091700                                                                          
091800 800-VALIDATE-AMOUNT.                                                     
091900     IF TXN-AMOUNT > 0                                                    
092000         MOVE "Y" TO WS-AMOUNT-OK-SW                                      
092100     ELSE                                                                 
092200         MOVE "N" TO WS-AMOUNT-OK-SW                                      
092300     END-IF.                                                              
092400                                                                          
092500 800-VALIDATE-NEW-PIN-FORMAT.                                             
092600     IF TXN-NEW-PIN IS NUMERIC-PIN                                        
092700         MOVE "Y" TO WS-NEWPIN-OK-SW                                      
092800     ELSE                                                                 
092900         MOVE "N" TO WS-NEWPIN-OK-SW                                      
093000     END-IF.                                                              
093100*-----------------------------------------------------------------        
093200* 800-CHECK-ACCOUNT-TYPE-FOR-OP - ADMIN ACCOUNTS CANNOT HOLD A            
093300* BALANCE, NO DEPOSIT/WITHDRAW/TRANSFER AGAINST THEM - ACB-026.           
093400 800-CHECK-ACCOUNT-TYPE-FOR-OP.                                           
093500     IF ACCT-TYPE-ADMIN(WS-TARGET-IDX)                                    
093600         MOVE "N" TO WS-TYPE-OK-SW                                        
093700     ELSE                                                                 
093800         MOVE "Y" TO WS-TYPE-OK-SW                                        
093900     END-IF.                                                              
094000*-----------------------------------------------------------------        
094100* 800-ASSIGN-NEW-ACCT-NUMBER - ACB-058 (06/19/00 GFR) - LOWEST            
094200* UNUSED NUMBER >= 100000, TABLE IS ASCENDING SO THE FIRST GAP            
094300* FOUND SCANNING FROM THE FRONT IS THE ANSWER.                            
094400 800-ASSIGN-NEW-ACCT-NUMBER.                                              
094500     MOVE 100000 TO WS-NEW-ACCT-NUMBER.                                   
094600     SET MST-IDX TO 1.                                                    
094700 800-ASSIGN-NUMBER-LOOP.                                                  
094800     IF MST-IDX > MST-COUNT                                               
094900         GO TO 800-ASSIGN-NUMBER-EXIT.                                    
095000     IF ACCT-NUMBER(MST-IDX) NOT = WS-NEW-ACCT-NUMBER                     
095100         GO TO 800-ASSIGN-NUMBER-EXIT.                                    
095200     ADD 1 TO WS-NEW-ACCT-NUMBER.                                         
095300     SET MST-IDX UP BY 1.                                                 
095400     GO TO 800-ASSIGN-NUMBER-LOOP.                                        
095500 800-ASSIGN-NUMBER-EXIT.                                                  
095600     EXIT.                                                                
095700*-----------------------------------------------------------------        
095800* 800-INSERT-NEW-ACCOUNT - SHIFTS THE TABLE UP ONE SLOT TO KEEP           
095900* IT IN ACCT-NUMBER ORDER FOR 800-LOOKUP-ACCOUNT'S SEARCH ALL.            
096000 800-INSERT-NEW-ACCOUNT.                                                  
096100     ADD 1 TO MST-COUNT.                                                  
096200     SET MST-IDX TO MST-COUNT.                                            
096300 800-INSERT-SHIFT-LOOP.                                                   
096400     IF MST-IDX = 1                                                       
096500         GO TO 800-INSERT-PLACE.                                          
096600     IF ACCT-NUMBER(MST-IDX - 1) < WS-NEW-ACCT-NUMBER                     
096700         GO TO 800-INSERT-PLACE.                                          
096800     MOVE MST-TABLE-ENTRY(MST-IDX - 1) TO                                 
096900         MST-TABLE-ENTRY(MST-IDX).                                        
097000     SET MST-IDX DOWN BY 1.                                               
097100     GO TO 800-INSERT-SHIFT-LOOP.                                         
097200 800-INSERT-PLACE.                                                        
097300     MOVE SPACES TO MST-TABLE-ENTRY(MST-IDX).                             
097400     MOVE WS-NEW-ACCT-NUMBER TO ACCT-NUMBER(MST-IDX).                     
097500     MOVE MST-IDX TO WS-TARGET-IDX.                                       
097600*-----------------------------------------------------------------        
097700* 800-BUILD-AMPM-TIME - CONVERTS THE 24-HOUR CLOCK FROM TIME              
097800* INTO THE 12-HOUR STAMP USED ON HISTFILE - ACB-001.                      
097900 800-BUILD-AMPM-TIME.                                                     
098000     IF WS-CUR-HOUR = 0                                                   
098100         MOVE 12 TO WS-TS-HOUR12                                          
098200         MOVE "AM" TO WS-TS-AMPM                                          
098300     ELSE                                                                 
098400         IF WS-CUR-HOUR < 12                                              
098500             MOVE WS-CUR-HOUR TO WS-TS-HOUR12                             
098600             MOVE "AM" TO WS-TS-AMPM                                      
098700         ELSE                                                             
098800             IF WS-CUR-HOUR = 12                                          
098900                 MOVE 12 TO WS-TS-HOUR12                                  
099000                 MOVE "PM" TO WS-TS-AMPM                                  
099100             ELSE                                                         
099200                 SUBTRACT 12 FROM WS-CUR-HOUR                             
099300                     GIVING WS-TS-HOUR12                                  
099400                 MOVE "PM" TO WS-TS-AMPM                                  
099500             END-IF                                                       
099600         END-IF                                                           
099700     END-IF.                                                              
099800     MOVE WS-CUR-MINUTE TO WS-TS-MINUTE.                                  
099900*-----------------------------------------------------------------        
100000* 900-PRINT-ACCOUNT-LISTING - ACB-031 (04/08/92 DWS), THE                 
100100* AUDIT-REQUESTED LS LISTING OF EVERY ACTIVE ACCOUNT.  THE                
100200* COUNT LINE COUNTS ONLY ACTIVE ACCOUNTS, NOT CLOSED ONES                 
100300* STILL HOLDING A TABLE SLOT THIS RUN - ACB-045, PLV 11/03/95.            
100400 900-PRINT-ACCOUNT-LISTING.                                               
100500     MOVE ZERO TO WS-LST-COUNT.                                           
100600     SET MST-IDX TO 1.                                                    
100700 900-COUNT-ACTIVE-LOOP.                                                   
100800     IF MST-IDX > MST-COUNT                                               
100900         GO TO 900-COUNT-ACTIVE-EXIT.                                     
101000     IF ACCT-STATUS-ACTIVE(MST-IDX)                                       
101100         ADD 1 TO WS-LST-COUNT                                            
101200     END-IF.                                                              
101300     SET MST-IDX UP BY 1.                                                 
101400     GO TO 900-COUNT-ACTIVE-LOOP.                                         
101500 900-COUNT-ACTIVE-EXIT.                                                   
101600     MOVE SPACES TO LST-COUNT-LINE.                                       
101700     MOVE WS-LST-COUNT TO LST-COUNT-NUM.                                  
101800     MOVE LST-COUNT-LINE TO RPT-PRINT-LINE.                               
101900     WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.                        
102000     SET MST-IDX TO 1.                                                    
102100 900-PRINT-LISTING-LOOP.                                                  
102200     IF MST-IDX > MST-COUNT                                               
102300         GO TO 900-PRINT-LISTING-EXIT.                                    
102400     IF ACCT-STATUS-ACTIVE(MST-IDX)                                       
102500         MOVE SPACES TO LST-DETAIL-LINE                                   
102600         MOVE ACCT-NUMBER(MST-IDX)   TO LST-ACCT-NUMBER                   
102700         MOVE ACCT-TYPE(MST-IDX)     TO LST-ACCT-TYPE                     
102800         MOVE ACCT-NAME(MST-IDX)     TO LST-ACCT-NAME                     
102900         MOVE ACCT-BALANCE(MST-IDX)  TO LST-BALANCE                       
103000         MOVE ACCT-INT-RATE(MST-IDX) TO LST-INT-RATE                      
103100         MOVE LST-DETAIL-LINE TO RPT-PRINT-LINE                           
103200         WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES                     
103300     END-IF.                                                              
103400     SET MST-IDX UP BY 1.                                                 
103500     GO TO 900-PRINT-LISTING-LOOP.                                        
103600 900-PRINT-LISTING-EXIT.                                                  
103700     EXIT.                                                                
